000100 CARDNEW     002001CA                                             CRDNEW  
000200                                                                  CRDNEW  
000300***************************************************************** CRDNEW  
000400*    PLEASE NOTE THAT DATA PROCESSING, CARD SERVICES GROUP,       CRDNEW  
000500*    ASSUMES NO RESPONSIBILITY FOR USE OF THIS PROGRAM OUTSIDE THECRDNEW  
000600*    CARD-AUTHORIZER SYSTEM.                                      CRDNEW  
000700***************************************************************** CRDNEW  
000800                                                                  CRDNEW  
000900*   CARDNEW BUILDS NEW CARD-AUTHORIZER ACCOUNTS.  IT READS THE    CRDNEW  
001000*   CARD-REQUEST-FILE DECK, ONE NEW-CARD-REQUEST RECORD PER       CRDNEW  
001100*   ACCOUNT TO BE OPENED, CHECKS EACH REQUESTED CARD-NUMBER       CRDNEW  
001200*   AGAINST THE OLD CARD MASTER FOR A DUPLICATE, AND BUILDS A     CRDNEW  
001300*   CARD-MASTER-RECORD AT THE SHOP FIXED STARTING BALANCE FOR     CRDNEW  
001400*   EVERY REQUEST THAT IS NOT A DUPLICATE.  A RESULT-RECORD IS    CRDNEW  
001500*   WRITTEN FOR EVERY REQUEST, DUPLICATE OR NOT.                  CRDNEW  
001600                                                                  CRDNEW  
001700*   THE MASTER HAS NO ISAM HANDLER ON THIS SYSTEM, SO THE OLD     CRDNEW  
001800*   MASTER IS LOADED WHOLE INTO THE CARD-TABLE, NEW ENTRIES ARE   CRDNEW  
001900*   INSERTED IN ASCENDING CARD-NUMBER SEQUENCE AS THEY ARE BUILT, CRDNEW  
002000*   AND THE TABLE IS RE-SORTED AND REWRITTEN TO THE NEW CARD      CRDNEW  
002100*   MASTER AT END OF RUN.                                         CRDNEW  
002200                                                                  CRDNEW  
002300*   EXECUTE CARDS FOR CARDNEW MUST BE:                            CRDNEW  
002400                                                                  CRDNEW  
002500       CC EXECUTE CARDAUTH/CARDNEW; END                           CRDNEW  
002600                                                                  CRDNEW  
002700 IDENTIFICATION DIVISION.                                         CRDNEW  
002800 PROGRAM-ID. "CARDNEW".                                           CRDNEW  
002900 AUTHOR. R E MASON, YOUNGSTOWN BRANCH.                            CRDNEW  
003000 INSTALLATION. DATA PROCESSING, CARD SERVICES GROUP.              CRDNEW  
003100 DATE-WRITTEN. 06/14/78.                                          CRDNEW  
003200 DATE-COMPILED.                                                   CRDNEW  
003300 SECURITY.  CARD SERVICES INTERNAL USE ONLY.  NOT FOR RELEASE     CRDNEW  
003400     OUTSIDE DATA PROCESSING.                                     CRDNEW  
003500                                                                  CRDNEW  
003600*CHANGE LOG.                                                      CRDNEW  
003700*------------                                                     CRDNEW  
003800*06/14/78  REM   ORIGINAL PROGRAM FOR THE CARD-AUTHORIZER PROJECT.CRDNEW  
003900*BUILDS NEW ACCOUNTS FROM A PUNCHED-CARD REQUEST DECK AT A FLAT   CRDNEW  
004000*500.00 STARTING BALANCE.                                         CRDNEW  
004100*02/27/83  REM   ADDED THE DUPLICATE-CARD-NUMBER CHECK AGAINST THECRDNEW  
004200*OLD MASTER -- A KEYING ERROR HAD ISSUED TWO CARDS ON ONE NUMBER. CRDNEW  
004300*REQUEST CS-119.                                                  CRDNEW  
004400*04/22/85  HJT   SWITCHED THE OLD-MASTER LOAD AND THE DUPLICATE   CRDNEW  
004500*CHECK FROM A LINEAR SCAN TO AN ASCENDING-SEQUENCE INSERT SO THE  CRDNEW  
004600*NEW MASTER STAYS IN CARD-NUMBER ORDER WITHOUT A SEPARATE SORT    CRDNEW  
004700*STEP ON SMALL RUNS -- TICKET CS-233.                             CRDNEW  
004800*09/09/91  DLK   ADDED THE FINAL SORT OF THE WHOLE TABLE BEFORE   CRDNEW  
004900*THE NEW MASTER IS WRITTEN, SINCE THE ASCENDING-INSERT LOGIC WAS  CRDNEW  
005000*MISSING DUPLICATES AT THE HIGH END OF LARGE RUNS -- TICKET       CRDNEW  
005100*CS-266.                                                          CRDNEW  
005200*01/18/99  DLK   Y2K REVIEW.  NO 2-DIGIT YEAR FIELDS IN THIS      CRDNEW  
005300*PROGRAM.  SIGNED OFF CS-Y2K-0077.                                CRDNEW  
005400*03/30/02  DLK   TABLE-ENTRY LAYOUT MOVED OUT TO THE CARDTAB COPY CRDNEW  
005500*MEMBER SO CARDNEW, CARDTRN, AND CARDBAL ALL SEARCH THE CARD TABLECRDNEW  
005600*THE SAME WAY -- REQUEST CS-410.                                  CRDNEW  
005700*07/15/04  PLB   RAISED THE CARD-TABLE OCCURS LIMIT TO 2000 TO    CRDNEW  
005800*COVER THE LARGER FALL BATCH OF CAMPUS CARD REQUESTS -- REQUEST   CRDNEW  
005900*CS-498.                                                          CRDNEW  
006000*11/14/09  PLB   CARDTAB NOW CARRIES DEPENDING ON WS-TABLE-COUNT  CRDNEW  
006100*ON THE OCCURS CLAUSE SO SEARCH ALL ONLY RANGES OVER THE SLOTS    CRDNEW  
006200*THIS RUN ACTUALLY LOADED -- REQUEST CS-540.                      CRDNEW  
006300                                                                  CRDNEW  
006400 ENVIRONMENT DIVISION.                                            CRDNEW  
006500 CONFIGURATION SECTION.                                           CRDNEW  
006600 SOURCE-COMPUTER.   B-5500.                                       CRDNEW  
006700 OBJECT-COMPUTER.   B-5500.                                       CRDNEW  
006800 SPECIAL-NAMES.                                                   CRDNEW  
006900     C01 IS TOP-OF-FORM                                           CRDNEW  
007000     CLASS CARD-SVC-DIGITS IS "0" THRU "9"                        CRDNEW  
007100     UPSI-0 ON STATUS IS RERUN-FROM-CHECKPOINT                    CRDNEW  
007200     UPSI-0 OFF STATUS IS NORMAL-START-OF-RUN.                    CRDNEW  
007300 INPUT-OUTPUT SECTION.                                            CRDNEW  
007400 FILE-CONTROL.                                                    CRDNEW  
007500     SELECT CARD-REQUEST-FILE  ASSIGN TO CRDREQ.                  CRDNEW  
007600     SELECT OLD-CARD-MASTER    ASSIGN TO CARDOLD.                 CRDNEW  
007700     SELECT NEW-CARD-MASTER    ASSIGN TO CARDNEW.                 CRDNEW  
007800     SELECT RESULT-FILE        ASSIGN TO CRDRES.                  CRDNEW  
007900     SELECT REPORT-FILE        ASSIGN TO CRDRPT1.                 CRDNEW  
008000     SELECT CARD-SORT-FILE     ASSIGN TO SORTWK1.                 CRDNEW  
008100                                                                  CRDNEW  
008200 DATA DIVISION.                                                   CRDNEW  
008300 FILE SECTION.                                                    CRDNEW  
008400 FD  CARD-REQUEST-FILE                                            CRDNEW  
008500     RECORDING MODE IS STANDARD BLOCK CONTAINS 1 RECORDS          CRDNEW  
008600     RECORD CONTAINS 24 CHARACTERS LABEL RECORD IS STANDARD       CRDNEW  
008700     VALUE OF ID IS "CARD" DATA RECORD IS NEW-CARD-REQUEST-RECORD.CRDNEW  
008800     COPY REQREC.                                                 CRDNEW  
008900                                                                  CRDNEW  
009000 FD  OLD-CARD-MASTER                                              CRDNEW  
009100     RECORDING MODE IS STANDARD BLOCK CONTAINS 10 RECORDS         CRDNEW  
009200     RECORD CONTAINS 40 CHARACTERS LABEL RECORD IS STANDARD       CRDNEW  
009300     VALUE OF ID IS "CARDOLD" DATA RECORD IS CARD-MASTER-RECORD.  CRDNEW  
009400     COPY CARDREC.                                                CRDNEW  
009500                                                                  CRDNEW  
009600 FD  NEW-CARD-MASTER                                              CRDNEW  
009700     RECORDING MODE IS STANDARD BLOCK CONTAINS 10 RECORDS         CRDNEW  
009800     RECORD CONTAINS 40 CHARACTERS LABEL RECORD IS STANDARD       CRDNEW  
009900     VALUE OF ID IS "CARDNEW" SAVE-FACTOR IS 5                    CRDNEW  
010000     DATA RECORD IS NEW-CARD-MASTER-RECORD.                       CRDNEW  
010100 01  NEW-CARD-MASTER-RECORD.                                      CRDNEW  
010200     05  NCM-CARD-NUMBER          PICTURE IS X(19).               CRDNEW  
010300     05  NCM-CARD-PASSWORD        PICTURE IS X(04).               CRDNEW  
010400     05  NCM-CARD-BALANCE         PICTURE IS S9(09)V99.           CRDNEW  
010500     05  FILLER                   PICTURE IS X(06).               CRDNEW  
010600                                                                  CRDNEW  
010700 FD  RESULT-FILE                                                  CRDNEW  
010800     RECORDING MODE IS STANDARD BLOCK CONTAINS 10 RECORDS         CRDNEW  
010900     RECORD CONTAINS 51 CHARACTERS LABEL RECORD IS STANDARD       CRDNEW  
011000     VALUE OF ID IS "CRDRES" DATA RECORD IS RESULT-RECORD.        CRDNEW  
011100     COPY RESREC.                                                 CRDNEW  
011200                                                                  CRDNEW  
011300 FD  REPORT-FILE                                                  CRDNEW  
011400     RECORDING MODE IS STANDARD BLOCK CONTAINS 1 RECORDS          CRDNEW  
011500     RECORD CONTAINS 132 CHARACTERS LABEL RECORD IS OMITTED       CRDNEW  
011600     DATA RECORD IS REPORT-LINE.                                  CRDNEW  
011700 01  REPORT-LINE                 PICTURE IS X(132).               CRDNEW  
011800                                                                  CRDNEW  
011900 SD  CARD-SORT-FILE                                               CRDNEW  
012000     RECORD CONTAINS 40 CHARACTERS                                CRDNEW  
012100     DATA RECORD IS CARD-SORT-RECORD.                             CRDNEW  
012200 01  CARD-SORT-RECORD.                                            CRDNEW  
012300     05  SRT-CARD-NUMBER          PICTURE IS X(19).               CRDNEW  
012400     05  SRT-CARD-PASSWORD        PICTURE IS X(04).               CRDNEW  
012500     05  SRT-CARD-BALANCE         PICTURE IS S9(09)V99.           CRDNEW  
012600     05  FILLER                   PICTURE IS X(06).               CRDNEW  
012700                                                                  CRDNEW  
012800 WORKING-STORAGE SECTION.                                         CRDNEW  
012900 77  WS-INITIAL-BALANCE         PICTURE IS S9(07)V99              CRDNEW  
013000                               VALUE IS 500.00.                   CRDNEW  
013100*    THE SHOP FIXED STARTING BALANCE FOR EVERY NEW CARD.  SEE     CRDNEW  
013200*    REQUEST CS-119, ATTACHMENT 2.                                CRDNEW  
013300 77  WS-OLD-CARD-COUNT         PICTURE IS 9(05) COMP VALUE 0.     CRDNEW  
013400 77  WS-CARDS-CREATED          PICTURE IS 9(05) COMP VALUE 0.     CRDNEW  
013500 77  WS-DUPLICATES-REJECTED    PICTURE IS 9(05) COMP VALUE 0.     CRDNEW  
013600 77  WS-SUB                    PICTURE IS 9(05) COMP VALUE 0.     CRDNEW  
013700 77  WS-INSERT-SUB             PICTURE IS 9(05) COMP VALUE 0.     CRDNEW  
013800 77  WS-TABLE-COUNT            PICTURE IS 9(05) COMP VALUE 0.     CRDNEW  
013900 77  WS-DUPLICATE-SWITCH       PICTURE IS X(03) VALUE "NO".       CRDNEW  
014000     88  WS-DUPLICATE-FOUND        VALUE "YES".                   CRDNEW  
014100                                                                  CRDNEW  
014200 01  CARD-TABLE.                                                  CRDNEW  
014300     COPY CARDTAB.                                                CRDNEW  
014400                                                                  CRDNEW  
014500 01  WS-RUN-DATE-WORK.                                            CRDNEW  
014600     05  WS-RUN-DATE           PICTURE IS 9(06) VALUE ZERO.       CRDNEW  
014700 01  WS-RUN-DATE-BROKEN REDEFINES WS-RUN-DATE-WORK.               CRDNEW  
014800     05  WS-RUN-YY             PICTURE IS 9(02).                  CRDNEW  
014900     05  WS-RUN-MM             PICTURE IS 9(02).                  CRDNEW  
015000     05  WS-RUN-DD             PICTURE IS 9(02).                  CRDNEW  
015100*    WS-RUN-DATE IS ACCEPTED FROM THE SYSTEM DATE AT              CRDNEW  
015200*    0100-INITIALIZE-RUN AND PRINTED ON BOTH REPORT HEADINGS.     CRDNEW  
015300                                                                  CRDNEW  
015400 01  WS-HEADING-1.                                                CRDNEW  
015500     05  FILLER                PICTURE IS X(10)                   CRDNEW  
015600                               VALUE "CARD-AUTH.".                CRDNEW  
015700     05  FILLER                PICTURE IS X(20)                   CRDNEW  
015800                               VALUE "NEW ACCOUNT REPORT".        CRDNEW  
015900     05  FILLER                PICTURE IS X(08) VALUE "RUN DATE". CRDNEW  
016000     05  WH-RUN-MM             PICTURE IS 9(02).                  CRDNEW  
016100     05  FILLER                PICTURE IS X(01) VALUE "/".        CRDNEW  
016200     05  WH-RUN-DD             PICTURE IS 9(02).                  CRDNEW  
016300     05  FILLER                PICTURE IS X(01) VALUE "/".        CRDNEW  
016400     05  WH-RUN-YY             PICTURE IS 9(02).                  CRDNEW  
016500     05  FILLER                PICTURE IS X(85).                  CRDNEW  
016600                                                                  CRDNEW  
016700 01  WS-DETAIL-LINE.                                              CRDNEW  
016800     05  WD-CARD-NUMBER        PICTURE IS X(19).                  CRDNEW  
016900     05  FILLER                PICTURE IS X(04) VALUE SPACES.     CRDNEW  
017000     05  WD-STATUS             PICTURE IS X(20).                  CRDNEW  
017100     05  FILLER                PICTURE IS X(89).                  CRDNEW  
017200                                                                  CRDNEW  
017300 01  WS-TOTAL-LINE-1.                                             CRDNEW  
017400     05  FILLER                PICTURE IS X(20)                   CRDNEW  
017500                               VALUE "CARDS CREATED".             CRDNEW  
017600     05  WT-CARDS-CREATED      PICTURE IS ZZ,ZZ9.                 CRDNEW  
017700     05  FILLER                PICTURE IS X(107).                 CRDNEW  
017800                                                                  CRDNEW  
017900 01  WS-TOTAL-LINE-2.                                             CRDNEW  
018000     05  FILLER                PICTURE IS X(20)                   CRDNEW  
018100                               VALUE "DUPLICATES REJECTED".       CRDNEW  
018200     05  WT-DUPLICATES         PICTURE IS ZZ,ZZ9.                 CRDNEW  
018300     05  FILLER                PICTURE IS X(107).                 CRDNEW  
018400                                                                  CRDNEW  
018500 PROCEDURE DIVISION.                                              CRDNEW  
018600*   0100-INITIALIZE-RUN OPENS EVERY FILE, STAMPS BOTH REPORT      CRDNEW  
018700*   HEADINGS WITH TODAYS DATE, AND LOADS THE OLD CARD MASTER.     CRDNEW  
018800 0100-INITIALIZE-RUN.                                             CRDNEW  
018900     OPEN INPUT CARD-REQUEST-FILE OLD-CARD-MASTER.                CRDNEW  
019000     OPEN OUTPUT RESULT-FILE REPORT-FILE.                         CRDNEW  
019100     ACCEPT WS-RUN-DATE-WORK FROM DATE.                           CRDNEW  
019200     MOVE WS-RUN-MM TO WH-RUN-MM.                                 CRDNEW  
019300     MOVE WS-RUN-DD TO WH-RUN-DD.                                 CRDNEW  
019400     MOVE WS-RUN-YY TO WH-RUN-YY.                                 CRDNEW  
019500     MOVE WS-HEADING-1 TO REPORT-LINE.                            CRDNEW  
019600     WRITE REPORT-LINE AFTER ADVANCING TOP-OF-FORM.               CRDNEW  
019700     PERFORM 0200-LOAD-OLD-MASTER THRU 0200-EXIT.                 CRDNEW  
019800     PERFORM 0300-PROCESS-REQUESTS THRU 0300-EXIT.                CRDNEW  
019900     PERFORM 0400-REWRITE-MASTER THRU 0400-EXIT.                  CRDNEW  
020000     PERFORM 0900-PRINT-TOTALS THRU 0900-EXIT.                    CRDNEW  
020100     GO TO 0999-END-OF-JOB.                                       CRDNEW  
020200                                                                  CRDNEW  
020300*   0200-LOAD-OLD-MASTER READS THE OLD CARD MASTER, ASCENDING     CRDNEW  
020400*   CARD-NUMBER SEQUENCE, INTO CARD-TABLE.  WS-TABLE-COUNT IS THE CRDNEW  
020500*   RUNNING HIGH-WATER MARK OF OCCUPIED TABLE SLOTS.              CRDNEW  
020600 0200-LOAD-OLD-MASTER.                                            CRDNEW  
020700     MOVE ZERO TO WS-OLD-CARD-COUNT.                              CRDNEW  
020800 0200-READ-LOOP.                                                  CRDNEW  
020900     READ OLD-CARD-MASTER AT END GO TO 0200-SET-COUNT.            CRDNEW  
021000     ADD 1 TO WS-OLD-CARD-COUNT.                                  CRDNEW  
021100     SET CTE-NDX TO WS-OLD-CARD-COUNT.                            CRDNEW  
021200     MOVE CARD-NUMBER   TO CTE-CARD-NUMBER (CTE-NDX).             CRDNEW  
021300     MOVE CARD-PASSWORD TO CTE-CARD-PASSWORD (CTE-NDX).           CRDNEW  
021400     MOVE CARD-BALANCE  TO CTE-CARD-BALANCE (CTE-NDX).            CRDNEW  
021500     GO TO 0200-READ-LOOP.                                        CRDNEW  
021600 0200-SET-COUNT.                                                  CRDNEW  
021700     MOVE WS-OLD-CARD-COUNT TO WS-TABLE-COUNT.                    CRDNEW  
021800 0200-EXIT.  EXIT.                                                CRDNEW  
021900                                                                  CRDNEW  
022000*   0300-PROCESS-REQUESTS READS ONE NEW-CARD-REQUEST RECORD AT A  CRDNEW  
022100*   TIME AND DRIVES THE DUPLICATE CHECK, THE INSERT, AND THE      CRDNEW  
022200*   RESULT-RECORD FOR EACH ONE.                                   CRDNEW  
022300 0300-PROCESS-REQUESTS.                                           CRDNEW  
022400 0300-READ-LOOP.                                                  CRDNEW  
022500     READ CARD-REQUEST-FILE AT END GO TO 0300-EXIT.               CRDNEW  
022600     PERFORM 0320-TEST-FOR-DUPLICATE THRU 0320-EXIT.              CRDNEW  
022700     IF WS-DUPLICATE-FOUND                                        CRDNEW  
022800         PERFORM 0340-WRITE-DUP-RESULT THRU 0340-EXIT             CRDNEW  
022900     ELSE                                                         CRDNEW  
023000         PERFORM 0330-BUILD-NEW-CARD THRU 0330-EXIT.              CRDNEW  
023100     GO TO 0300-READ-LOOP.                                        CRDNEW  
023200 0300-EXIT.  EXIT.                                                CRDNEW  
023300                                                                  CRDNEW  
023400*   0320-TEST-FOR-DUPLICATE IS A TRUE BINARY SEARCH -- THE TABLE- CRDNEW  
023500*   ENTRY KEYS NEVER CHANGE ONCE WRITTEN, ONLY NEW KEYS ARE       CRDNEW  
023600*   INSERTED AMONG THEM, SO THE TABLE STAYS IN ASCENDING ORDER FORCRDNEW  
023700*   SEARCH ALL AT ALL TIMES.                                      CRDNEW  
023800 0320-TEST-FOR-DUPLICATE.                                         CRDNEW  
023900     MOVE "NO" TO WS-DUPLICATE-SWITCH.                            CRDNEW  
024000     SET CTE-NDX TO 1.                                            CRDNEW  
024100     SEARCH ALL CARD-TABLE-ENTRY                                  CRDNEW  
024200         AT END NEXT SENTENCE                                     CRDNEW  
024300         WHEN CTE-CARD-NUMBER (CTE-NDX) = REQ-CARD-NUMBER         CRDNEW  
024400             MOVE "YES" TO WS-DUPLICATE-SWITCH.                   CRDNEW  
024500 0320-EXIT.  EXIT.                                                CRDNEW  
024600                                                                  CRDNEW  
024700*   0330-BUILD-NEW-CARD OPENS THE NEW ACCOUNT AT THE SHOP FIXED   CRDNEW  
024800*   STARTING BALANCE AND FILES THE RESULT AND REPORT LINE FOR IT. CRDNEW  
024900*   0332 DOES THE ASCENDING-SEQUENCE INSERT.                      CRDNEW  
025000 0330-BUILD-NEW-CARD.                                             CRDNEW  
025100     PERFORM 0332-SHIFT-AND-INSERT THRU 0332-EXIT.                CRDNEW  
025200     MOVE REQ-CARD-NUMBER    TO CTE-CARD-NUMBER (WS-INSERT-SUB).  CRDNEW  
025300     MOVE REQ-PASSWORD       TO CTE-CARD-PASSWORD (WS-INSERT-SUB).CRDNEW  
025400     MOVE WS-INITIAL-BALANCE TO CTE-CARD-BALANCE (WS-INSERT-SUB). CRDNEW  
025500     ADD 1 TO WS-TABLE-COUNT.                                     CRDNEW  
025600     ADD 1 TO WS-CARDS-CREATED.                                   CRDNEW  
025700     MOVE REQ-CARD-NUMBER    TO RES-CARD-NUMBER.                  CRDNEW  
025800     SET RES-ST-OK TO TRUE.                                       CRDNEW  
025900     MOVE WS-INITIAL-BALANCE TO RES-BALANCE.                      CRDNEW  
026000     WRITE RESULT-RECORD.                                         CRDNEW  
026100     MOVE REQ-CARD-NUMBER TO WD-CARD-NUMBER.                      CRDNEW  
026200     MOVE RES-STATUS      TO WD-STATUS.                           CRDNEW  
026300     MOVE WS-DETAIL-LINE  TO REPORT-LINE.                         CRDNEW  
026400     WRITE REPORT-LINE AFTER ADVANCING 1 LINE.                    CRDNEW  
026500 0330-EXIT.  EXIT.                                                CRDNEW  
026600                                                                  CRDNEW  
026700*   0332-SHIFT-AND-INSERT WALKS THE OCCUPIED PART OF THE TABLE    CRDNEW  
026800*   FROM THE HIGH END DOWN, SHIFTING EVERY ENTRY GREATER THAN THE CRDNEW  
026900*   NEW KEY UP ONE SLOT, STOPPING AT THE SLOT WHERE THE NEW KEY   CRDNEW  
027000*   BELONGS.                                                      CRDNEW  
027100 0332-SHIFT-AND-INSERT.                                           CRDNEW  
027200     MOVE WS-TABLE-COUNT TO WS-SUB.                               CRDNEW  
027300 0332-SHIFT-LOOP.                                                 CRDNEW  
027400     IF WS-SUB = 0 GO TO 0332-DONE.                               CRDNEW  
027500     IF CTE-CARD-NUMBER (WS-SUB) NOT > REQ-CARD-NUMBER            CRDNEW  
027600         GO TO 0332-DONE.                                         CRDNEW  
027700     MOVE CARD-TABLE-ENTRY (WS-SUB)                               CRDNEW  
027800       TO CARD-TABLE-ENTRY (WS-SUB + 1).                          CRDNEW  
027900     SUBTRACT 1 FROM WS-SUB.                                      CRDNEW  
028000     GO TO 0332-SHIFT-LOOP.                                       CRDNEW  
028100 0332-DONE.                                                       CRDNEW  
028200     ADD 1 TO WS-SUB GIVING WS-INSERT-SUB.                        CRDNEW  
028300 0332-EXIT.  EXIT.                                                CRDNEW  
028400                                                                  CRDNEW  
028500*   0340-WRITE-DUP-RESULT FILES A REJECTION -- THE MASTER IS LEFT CRDNEW  
028600*   EXACTLY AS IT WAS, NO TABLE SLOT IS TOUCHED.                  CRDNEW  
028700 0340-WRITE-DUP-RESULT.                                           CRDNEW  
028800     ADD 1 TO WS-DUPLICATES-REJECTED.                             CRDNEW  
028900     MOVE REQ-CARD-NUMBER TO RES-CARD-NUMBER.                     CRDNEW  
029000     SET RES-ST-DUP-CARD TO TRUE.                                 CRDNEW  
029100     MOVE ZERO TO RES-BALANCE.                                    CRDNEW  
029200     WRITE RESULT-RECORD.                                         CRDNEW  
029300     MOVE REQ-CARD-NUMBER TO WD-CARD-NUMBER.                      CRDNEW  
029400     MOVE RES-STATUS      TO WD-STATUS.                           CRDNEW  
029500     MOVE WS-DETAIL-LINE  TO REPORT-LINE.                         CRDNEW  
029600     WRITE REPORT-LINE AFTER ADVANCING 1 LINE.                    CRDNEW  
029700 0340-EXIT.  EXIT.                                                CRDNEW  
029800                                                                  CRDNEW  
029900*   0400-REWRITE-MASTER RE-SORTS THE WHOLE TABLE -- CHEAPER THAN  CRDNEW  
030000*   PROVING THE INSERT LOGIC NEVER MISSES A CASE -- AND WRITES THECRDNEW  
030100*   NEW CARD MASTER FROM THE SORTED RESULT.  SEE THE 09/09/91     CRDNEW  
030200*   CHANGE-LOG ENTRY ABOVE.                                       CRDNEW  
030300 0400-REWRITE-MASTER.                                             CRDNEW  
030400     SORT CARD-SORT-FILE                                          CRDNEW  
030500         ON ASCENDING KEY SRT-CARD-NUMBER                         CRDNEW  
030600         INPUT PROCEDURE IS 0410-RELEASE-TABLE THRU 0410-EXIT     CRDNEW  
030700         OUTPUT PROCEDURE IS 0420-WRITE-NEW-MASTER THRU 0420-EXIT.CRDNEW  
030800 0400-EXIT.  EXIT.                                                CRDNEW  
030900                                                                  CRDNEW  
031000 0410-RELEASE-TABLE.                                              CRDNEW  
031100     MOVE 1 TO WS-SUB.                                            CRDNEW  
031200 0410-RELEASE-LOOP.                                               CRDNEW  
031300     IF WS-SUB > WS-TABLE-COUNT GO TO 0410-EXIT.                  CRDNEW  
031400     MOVE CTE-CARD-NUMBER   (WS-SUB) TO SRT-CARD-NUMBER.          CRDNEW  
031500     MOVE CTE-CARD-PASSWORD (WS-SUB) TO SRT-CARD-PASSWORD.        CRDNEW  
031600     MOVE CTE-CARD-BALANCE  (WS-SUB) TO SRT-CARD-BALANCE.         CRDNEW  
031700     RELEASE CARD-SORT-RECORD.                                    CRDNEW  
031800     ADD 1 TO WS-SUB.                                             CRDNEW  
031900     GO TO 0410-RELEASE-LOOP.                                     CRDNEW  
032000 0410-EXIT.  EXIT.                                                CRDNEW  
032100                                                                  CRDNEW  
032200 0420-WRITE-NEW-MASTER.                                           CRDNEW  
032300     OPEN OUTPUT NEW-CARD-MASTER.                                 CRDNEW  
032400 0420-RETURN-LOOP.                                                CRDNEW  
032500     RETURN CARD-SORT-FILE AT END GO TO 0420-CLOSE-UP.            CRDNEW  
032600     MOVE SRT-CARD-NUMBER   TO NCM-CARD-NUMBER.                   CRDNEW  
032700     MOVE SRT-CARD-PASSWORD TO NCM-CARD-PASSWORD.                 CRDNEW  
032800     MOVE SRT-CARD-BALANCE  TO NCM-CARD-BALANCE.                  CRDNEW  
032900     WRITE NEW-CARD-MASTER-RECORD.                                CRDNEW  
033000     GO TO 0420-RETURN-LOOP.                                      CRDNEW  
033100 0420-CLOSE-UP.                                                   CRDNEW  
033200     CLOSE NEW-CARD-MASTER.                                       CRDNEW  
033300 0420-EXIT.  EXIT.                                                CRDNEW  
033400                                                                  CRDNEW  
033500*   0900-PRINT-TOTALS PRINTS THE TWO CONTROL TOTALS THE CARD      CRDNEW  
033600*   SERVICES SUPERVISOR BALANCES EACH RUN AGAINST THE REQUEST DECKCRDNEW  
033700*   COUNT.                                                        CRDNEW  
033800 0900-PRINT-TOTALS.                                               CRDNEW  
033900     MOVE WS-CARDS-CREATED TO WT-CARDS-CREATED.                   CRDNEW  
034000     MOVE WS-TOTAL-LINE-1 TO REPORT-LINE.                         CRDNEW  
034100     WRITE REPORT-LINE AFTER ADVANCING 2 LINES.                   CRDNEW  
034200     MOVE WS-DUPLICATES-REJECTED TO WT-DUPLICATES.                CRDNEW  
034300     MOVE WS-TOTAL-LINE-2 TO REPORT-LINE.                         CRDNEW  
034400     WRITE REPORT-LINE AFTER ADVANCING 1 LINE.                    CRDNEW  
034500 0900-EXIT.  EXIT.                                                CRDNEW  
034600                                                                  CRDNEW  
034700 0999-END-OF-JOB.                                                 CRDNEW  
034800     CLOSE CARD-REQUEST-FILE OLD-CARD-MASTER                      CRDNEW  
034900           RESULT-FILE REPORT-FILE.                               CRDNEW  
035000     STOP RUN.                                                    CRDNEW  
035100 END-OF-JOB.                                                      CRDNEW  
