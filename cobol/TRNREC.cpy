000100 CARDTRNS   001005CA                                              TRNREC  
000200                                                                  TRNREC  
000300***************************************************************** TRNREC  
000400*    TRANSACTION-RECORD IS ONE PURCHASE TO BE AUTHORIZED BY       TRNREC  
000500*    CARDTRN AND, IF IT PASSES THE RULE CHAIN, POSTED AGAINST THE TRNREC  
000600*    CARD MASTER.                                                 TRNREC  
000700***************************************************************** TRNREC  
000800                                                                  TRNREC  
000900*   CHANGE LOG.                                                   TRNREC  
001000*   ------------                                                  TRNREC  
001100*   06/14/78  REM   ORIGINAL LAYOUT FOR THE CARD-AUTHORIZER       TRNREC  
001200*   PROJECT.                                                      TRNREC  
001300*   11/02/81  REM   WIDENED TRANS-AMOUNT TO S9(7)V99 TO MATCH THE TRNREC  
001400*   WIDER CARD-BALANCE -- REQUEST CS-114.                         TRNREC  
001500*   01/18/99  DLK   Y2K REVIEW -- NO 2-DIGIT YEAR FIELDS IN THIS  TRNREC  
001600*   COPYBOOK.  SIGNED OFF CS-Y2K-0077.                            TRNREC  
001700                                                                  TRNREC  
001800 01  TRANSACTION-RECORD.                                          TRNREC  
001900     05  TRANS-CARD-NUMBER        PICTURE IS X(19).               TRNREC  
002000     05  TRANS-PASSWORD           PICTURE IS X(04).               TRNREC  
002100     05  TRANS-AMOUNT             PICTURE IS S9(07)V99.           TRNREC  
002200     05  FILLER                   PICTURE IS X(03).               TRNREC  
