000100 CARDTRN     002002CA                                             CRDTRN  
000200                                                                  CRDTRN  
000300***************************************************************** CRDTRN  
000400*    PLEASE NOTE THAT DATA PROCESSING, CARD SERVICES GROUP,       CRDTRN  
000500*    ASSUMES NO RESPONSIBILITY FOR USE OF THIS PROGRAM OUTSIDE THECRDTRN  
000600*    CARD-AUTHORIZER SYSTEM.                                      CRDTRN  
000700***************************************************************** CRDTRN  
000800                                                                  CRDTRN  
000900*   CARDTRN AUTHORIZES AND POSTS ONE DAYS PURCHASE TRANSACTIONS   CRDTRN  
001000*   AGAINST THE CARD MASTER.  EACH TRANSACTION-RECORD MUST PASS   CRDTRN  
001100*   THREE RULES IN ORDER -- THE CARD MUST EXIST, THE PASSWORD MUSTCRDTRN  
001200*   MATCH, AND THE BALANCE MUST COVER THE AMOUNT -- BEFORE THE    CRDTRN  
001300*   DEBIT IS POSTED.  THE FIRST RULE THAT FAILS STOPS THE CHAIN;  CRDTRN  
001400*   LATER RULES ARE NEVER TESTED.                                 CRDTRN  
001500                                                                  CRDTRN  
001600*   AS WITH CARDNEW, THE MASTER HAS NO ISAM HANDLER ON THIS       CRDTRN  
001700*   SYSTEM.  THE OLD MASTER IS LOADED ONCE INTO THE CARD-TABLE;   CRDTRN  
001800*   UNLIKE CARDNEW, NO KEYS ARE EVER INSERTED HERE, SO THE TABLE  CRDTRN  
001900*   NEVER LOSES ITS ASCENDING ORDER AND A TRUE SEARCH ALL MAY BE  CRDTRN  
002000*   USED FOR EVERY LOOKUP.                                        CRDTRN  
002100                                                                  CRDTRN  
002200*   EXECUTE CARDS FOR CARDTRN MUST BE:                            CRDTRN  
002300                                                                  CRDTRN  
002400       CC EXECUTE CARDAUTH/CARDTRN; END                           CRDTRN  
002500                                                                  CRDTRN  
002600 IDENTIFICATION DIVISION.                                         CRDTRN  
002700 PROGRAM-ID. "CARDTRN".                                           CRDTRN  
002800 AUTHOR. R E MASON, YOUNGSTOWN BRANCH.                            CRDTRN  
002900 INSTALLATION. DATA PROCESSING, CARD SERVICES GROUP.              CRDTRN  
003000 DATE-WRITTEN. 06/14/78.                                          CRDTRN  
003100 DATE-COMPILED.                                                   CRDTRN  
003200 SECURITY.  CARD SERVICES INTERNAL USE ONLY.  NOT FOR RELEASE     CRDTRN  
003300     OUTSIDE DATA PROCESSING.                                     CRDTRN  
003400                                                                  CRDTRN  
003500*CHANGE LOG.                                                      CRDTRN  
003600*------------                                                     CRDTRN  
003700*06/14/78  REM   ORIGINAL PROGRAM FOR THE CARD-AUTHORIZER PROJECT.CRDTRN  
003800*AUTHORIZES AND POSTS ONE TRANSACTION FILE AGAINST THE CARD       CRDTRN  
003900*MASTER.                                                          CRDTRN  
004000*02/27/83  REM   ADDED RES-BALANCE TO THE RESULT RECORD AND THE   CRDTRN  
004100*NEW-BALANCE COLUMN TO THE REPORT, SO THE TELLERS COULD SEE THE   CRDTRN  
004200*POSTED BALANCE WITHOUT A SEPARATE INQUIRY -- REQUEST CS-140.     CRDTRN  
004300*04/22/85  HJT   CHANGED THE BALANCE TEST FROM A SEPARATE         CRDTRN  
004400*VALIDATION PASS TO AN IN-LINE CHECK IMMEDIATELY BEFORE POSTING,  CRDTRN  
004500*TO MATCH THE RULE ORDER DOCUMENTED IN THE FUNCTIONAL SPEC --     CRDTRN  
004600*TICKET CS-241.                                                   CRDTRN  
004700*08/30/90  HJT   CHANGED COMPUTE OF THE POSTED BALANCE TO ROUNDED,CRDTRN  
004800*PER AUDITS REQUEST, EVEN THOUGH TWO-DECIMAL ARITHMETIC NEVER     CRDTRN  
004900*ACTUALLY ROUNDS HERE -- CS-301.                                  CRDTRN  
005000*01/18/99  DLK   Y2K REVIEW.  NO 2-DIGIT YEAR FIELDS IN THIS      CRDTRN  
005100*PROGRAM.  SIGNED OFF CS-Y2K-0077.                                CRDTRN  
005200*03/30/02  DLK   TABLE-ENTRY LAYOUT MOVED OUT TO THE CARDTAB COPY CRDTRN  
005300*MEMBER SO CARDNEW, CARDTRN, AND CARDBAL ALL SEARCH THE CARD TABLECRDTRN  
005400*THE SAME WAY -- REQUEST CS-410.                                  CRDTRN  
005500*11/02/07  PLB   ADDED THE FOUR REJECT-REASON CONTROL TOTALS TO   CRDTRN  
005600*THE END-OF-RUN REPORT -- THE SUPERVISOR WAS RECONCILING REJECTS  CRDTRN  
005700*BY HAND AGAINST THE DETAIL LINES -- REQUEST CS-512.              CRDTRN  
005800*11/14/09  PLB   CARDTAB NOW CARRIES DEPENDING ON WS-TABLE-COUNT  CRDTRN  
005900*ON THE OCCURS CLAUSE SO SEARCH ALL ONLY RANGES OVER THE SLOTS    CRDTRN  
006000*THIS RUN ACTUALLY LOADED -- REQUEST CS-540.                      CRDTRN  
006100                                                                  CRDTRN  
006200 ENVIRONMENT DIVISION.                                            CRDTRN  
006300 CONFIGURATION SECTION.                                           CRDTRN  
006400 SOURCE-COMPUTER.   B-5500.                                       CRDTRN  
006500 OBJECT-COMPUTER.   B-5500.                                       CRDTRN  
006600 SPECIAL-NAMES.                                                   CRDTRN  
006700     C01 IS TOP-OF-FORM                                           CRDTRN  
006800     CLASS CARD-SVC-DIGITS IS "0" THRU "9"                        CRDTRN  
006900     UPSI-0 ON STATUS IS RERUN-FROM-CHECKPOINT                    CRDTRN  
007000     UPSI-0 OFF STATUS IS NORMAL-START-OF-RUN.                    CRDTRN  
007100 INPUT-OUTPUT SECTION.                                            CRDTRN  
007200 FILE-CONTROL.                                                    CRDTRN  
007300     SELECT TRANSACTION-FILE   ASSIGN TO CRDTRAN.                 CRDTRN  
007400     SELECT OLD-CARD-MASTER    ASSIGN TO CARDOLD.                 CRDTRN  
007500     SELECT NEW-CARD-MASTER    ASSIGN TO CARDNEW.                 CRDTRN  
007600     SELECT RESULT-FILE        ASSIGN TO CRDRES.                  CRDTRN  
007700     SELECT REPORT-FILE        ASSIGN TO CRDRPT2.                 CRDTRN  
007800                                                                  CRDTRN  
007900 DATA DIVISION.                                                   CRDTRN  
008000 FILE SECTION.                                                    CRDTRN  
008100 FD  TRANSACTION-FILE                                             CRDTRN  
008200     RECORDING MODE IS STANDARD BLOCK CONTAINS 1 RECORDS          CRDTRN  
008300     RECORD CONTAINS 35 CHARACTERS LABEL RECORD IS STANDARD       CRDTRN  
008400     VALUE OF ID IS "CARD" DATA RECORD IS TRANSACTION-RECORD.     CRDTRN  
008500     COPY TRNREC.                                                 CRDTRN  
008600                                                                  CRDTRN  
008700 FD  OLD-CARD-MASTER                                              CRDTRN  
008800     RECORDING MODE IS STANDARD BLOCK CONTAINS 10 RECORDS         CRDTRN  
008900     RECORD CONTAINS 40 CHARACTERS LABEL RECORD IS STANDARD       CRDTRN  
009000     VALUE OF ID IS "CARDOLD" DATA RECORD IS CARD-MASTER-RECORD.  CRDTRN  
009100     COPY CARDREC.                                                CRDTRN  
009200                                                                  CRDTRN  
009300 FD  NEW-CARD-MASTER                                              CRDTRN  
009400     RECORDING MODE IS STANDARD BLOCK CONTAINS 10 RECORDS         CRDTRN  
009500     RECORD CONTAINS 40 CHARACTERS LABEL RECORD IS STANDARD       CRDTRN  
009600     VALUE OF ID IS "CARDNEW" SAVE-FACTOR IS 5                    CRDTRN  
009700     DATA RECORD IS NEW-CARD-MASTER-RECORD.                       CRDTRN  
009800 01  NEW-CARD-MASTER-RECORD.                                      CRDTRN  
009900     05  NCM-CARD-NUMBER          PICTURE IS X(19).               CRDTRN  
010000     05  NCM-CARD-PASSWORD        PICTURE IS X(04).               CRDTRN  
010100     05  NCM-CARD-BALANCE         PICTURE IS S9(09)V99.           CRDTRN  
010200     05  FILLER                   PICTURE IS X(06).               CRDTRN  
010300                                                                  CRDTRN  
010400 FD  RESULT-FILE                                                  CRDTRN  
010500     RECORDING MODE IS STANDARD BLOCK CONTAINS 10 RECORDS         CRDTRN  
010600     RECORD CONTAINS 51 CHARACTERS LABEL RECORD IS STANDARD       CRDTRN  
010700     VALUE OF ID IS "CRDRES" DATA RECORD IS RESULT-RECORD.        CRDTRN  
010800     COPY RESREC.                                                 CRDTRN  
010900                                                                  CRDTRN  
011000 FD  REPORT-FILE                                                  CRDTRN  
011100     RECORDING MODE IS STANDARD BLOCK CONTAINS 1 RECORDS          CRDTRN  
011200     RECORD CONTAINS 132 CHARACTERS LABEL RECORD IS OMITTED       CRDTRN  
011300     DATA RECORD IS REPORT-LINE.                                  CRDTRN  
011400 01  REPORT-LINE                 PICTURE IS X(132).               CRDTRN  
011500                                                                  CRDTRN  
011600 WORKING-STORAGE SECTION.                                         CRDTRN  
011700 77  WS-OLD-CARD-COUNT         PICTURE IS 9(05) COMP VALUE 0.     CRDTRN  
011800 77  WS-TABLE-COUNT            PICTURE IS 9(05) COMP VALUE 0.     CRDTRN  
011900 77  WS-SUB                    PICTURE IS 9(05) COMP VALUE 0.     CRDTRN  
012000 77  WS-APPROVED-COUNT         PICTURE IS 9(05) COMP VALUE 0.     CRDTRN  
012100 77  WS-REJ-NOT-FOUND          PICTURE IS 9(05) COMP VALUE 0.     CRDTRN  
012200 77  WS-REJ-BAD-PASSWORD       PICTURE IS 9(05) COMP VALUE 0.     CRDTRN  
012300 77  WS-REJ-INSUFF-BALANCE     PICTURE IS 9(05) COMP VALUE 0.     CRDTRN  
012400 77  WS-TOTAL-AMOUNT-POSTED    PICTURE IS S9(09)V99 VALUE 0.      CRDTRN  
012500*    WS-TOTAL-AMOUNT-POSTED IS CARRIED ZONED, NOT PACKED -- THIS  CRDTRN  
012600*    SHOP DOES NOT PACK MONEY FIELDS.                             CRDTRN  
012700                                                                  CRDTRN  
012800 01  CARD-TABLE.                                                  CRDTRN  
012900     COPY CARDTAB.                                                CRDTRN  
013000                                                                  CRDTRN  
013100 01  WS-RUN-DATE-WORK.                                            CRDTRN  
013200     05  WS-RUN-DATE           PICTURE IS 9(06) VALUE ZERO.       CRDTRN  
013300 01  WS-RUN-DATE-BROKEN REDEFINES WS-RUN-DATE-WORK.               CRDTRN  
013400     05  WS-RUN-YY             PICTURE IS 9(02).                  CRDTRN  
013500     05  WS-RUN-MM             PICTURE IS 9(02).                  CRDTRN  
013600     05  WS-RUN-DD             PICTURE IS 9(02).                  CRDTRN  
013700                                                                  CRDTRN  
013800 01  WS-HEADING-1.                                                CRDTRN  
013900     05  FILLER                PICTURE IS X(10)                   CRDTRN  
014000                               VALUE "CARD-AUTH.".                CRDTRN  
014100     05  FILLER                PICTURE IS X(20)                   CRDTRN  
014200                               VALUE "TRANSACTION REPORT".        CRDTRN  
014300     05  FILLER                PICTURE IS X(08) VALUE "RUN DATE". CRDTRN  
014400     05  WH-RUN-MM             PICTURE IS 9(02).                  CRDTRN  
014500     05  FILLER                PICTURE IS X(01) VALUE "/".        CRDTRN  
014600     05  WH-RUN-DD             PICTURE IS 9(02).                  CRDTRN  
014700     05  FILLER                PICTURE IS X(01) VALUE "/".        CRDTRN  
014800     05  WH-RUN-YY             PICTURE IS 9(02).                  CRDTRN  
014900     05  FILLER                PICTURE IS X(85).                  CRDTRN  
015000                                                                  CRDTRN  
015100 01  WS-DETAIL-LINE.                                              CRDTRN  
015200     05  WD-CARD-NUMBER        PICTURE IS X(19).                  CRDTRN  
015300     05  FILLER                PICTURE IS X(04) VALUE SPACES.     CRDTRN  
015400     05  WD-STATUS             PICTURE IS X(20).                  CRDTRN  
015500     05  FILLER                PICTURE IS X(04) VALUE SPACES.     CRDTRN  
015600     05  WD-NEW-BALANCE        PICTURE IS -ZZZ,ZZZ,ZZ9.99.        CRDTRN  
015700     05  FILLER                PICTURE IS X(72).                  CRDTRN  
015800                                                                  CRDTRN  
015900 01  WS-TOTAL-LINE-1.                                             CRDTRN  
016000     05  FILLER                PICTURE IS X(24)                   CRDTRN  
016100                               VALUE "TRANSACTIONS APPROVED   ".  CRDTRN  
016200     05  WT-APPROVED           PICTURE IS ZZ,ZZ9.                 CRDTRN  
016300     05  FILLER                PICTURE IS X(103).                 CRDTRN  
016400                                                                  CRDTRN  
016500 01  WS-TOTAL-LINE-2.                                             CRDTRN  
016600     05  FILLER                PICTURE IS X(26)                   CRDTRN  
016700                               VALUE "REJECTED - CARD NOT FOUND". CRDTRN  
016800     05  WT-NOT-FOUND          PICTURE IS ZZ,ZZ9.                 CRDTRN  
016900     05  FILLER                PICTURE IS X(101).                 CRDTRN  
017000                                                                  CRDTRN  
017100 01  WS-TOTAL-LINE-3.                                             CRDTRN  
017200     05  FILLER                PICTURE IS X(24)                   CRDTRN  
017300                               VALUE "REJECTED - BAD PASSWORD ".  CRDTRN  
017400     05  WT-BAD-PASSWORD       PICTURE IS ZZ,ZZ9.                 CRDTRN  
017500     05  FILLER                PICTURE IS X(103).                 CRDTRN  
017600                                                                  CRDTRN  
017700 01  WS-TOTAL-LINE-4.                                             CRDTRN  
017800     05  FILLER                PICTURE IS X(32)                   CRDTRN  
017900         VALUE "REJECTED - INSUFFICIENT BALANCE".                 CRDTRN  
018000     05  WT-INSUFF-BALANCE     PICTURE IS ZZ,ZZ9.                 CRDTRN  
018100     05  FILLER                PICTURE IS X(95).                  CRDTRN  
018200                                                                  CRDTRN  
018300 01  WS-TOTAL-LINE-5.                                             CRDTRN  
018400     05  FILLER                PICTURE IS X(24)                   CRDTRN  
018500                               VALUE "TOTAL AMOUNT POSTED     ".  CRDTRN  
018600     05  WT-AMOUNT-POSTED      PICTURE IS -ZZZ,ZZZ,ZZ9.99.        CRDTRN  
018700     05  FILLER                PICTURE IS X(94).                  CRDTRN  
018800                                                                  CRDTRN  
018900 PROCEDURE DIVISION.                                              CRDTRN  
019000*   0100-INITIALIZE-RUN OPENS EVERY FILE, STAMPS THE REPORT       CRDTRN  
019100*   HEADING WITH TODAYS DATE, AND LOADS THE OLD CARD MASTER.      CRDTRN  
019200 0100-INITIALIZE-RUN.                                             CRDTRN  
019300     OPEN INPUT TRANSACTION-FILE OLD-CARD-MASTER.                 CRDTRN  
019400     OPEN OUTPUT RESULT-FILE REPORT-FILE.                         CRDTRN  
019500     ACCEPT WS-RUN-DATE-WORK FROM DATE.                           CRDTRN  
019600     MOVE WS-RUN-MM TO WH-RUN-MM.                                 CRDTRN  
019700     MOVE WS-RUN-DD TO WH-RUN-DD.                                 CRDTRN  
019800     MOVE WS-RUN-YY TO WH-RUN-YY.                                 CRDTRN  
019900     MOVE WS-HEADING-1 TO REPORT-LINE.                            CRDTRN  
020000     WRITE REPORT-LINE AFTER ADVANCING TOP-OF-FORM.               CRDTRN  
020100     PERFORM 0200-LOAD-OLD-MASTER THRU 0200-EXIT.                 CRDTRN  
020200     PERFORM 0300-PROCESS-TRANSACTIONS THRU 0300-EXIT.            CRDTRN  
020300     PERFORM 0800-REWRITE-MASTER THRU 0800-EXIT.                  CRDTRN  
020400     PERFORM 0900-PRINT-TOTALS THRU 0900-EXIT.                    CRDTRN  
020500     GO TO 0999-END-OF-JOB.                                       CRDTRN  
020600                                                                  CRDTRN  
020700*   0200-LOAD-OLD-MASTER READS THE OLD CARD MASTER, ASCENDING     CRDTRN  
020800*   CARD-NUMBER SEQUENCE, INTO CARD-TABLE.  NO KEY IS EVER        CRDTRN  
020900*   INSERTED OR REMOVED BY THIS PROGRAM, SO THE TABLE STAYS IN    CRDTRN  
021000*   THAT ORDER FOR THE LIFE OF THE RUN.                           CRDTRN  
021100 0200-LOAD-OLD-MASTER.                                            CRDTRN  
021200     MOVE ZERO TO WS-OLD-CARD-COUNT.                              CRDTRN  
021300 0200-READ-LOOP.                                                  CRDTRN  
021400     READ OLD-CARD-MASTER AT END GO TO 0200-SET-COUNT.            CRDTRN  
021500     ADD 1 TO WS-OLD-CARD-COUNT.                                  CRDTRN  
021600     SET CTE-NDX TO WS-OLD-CARD-COUNT.                            CRDTRN  
021700     MOVE CARD-NUMBER   TO CTE-CARD-NUMBER (CTE-NDX).             CRDTRN  
021800     MOVE CARD-PASSWORD TO CTE-CARD-PASSWORD (CTE-NDX).           CRDTRN  
021900     MOVE CARD-BALANCE  TO CTE-CARD-BALANCE (CTE-NDX).            CRDTRN  
022000     GO TO 0200-READ-LOOP.                                        CRDTRN  
022100 0200-SET-COUNT.                                                  CRDTRN  
022200     MOVE WS-OLD-CARD-COUNT TO WS-TABLE-COUNT.                    CRDTRN  
022300 0200-EXIT.  EXIT.                                                CRDTRN  
022400                                                                  CRDTRN  
022500 0300-PROCESS-TRANSACTIONS.                                       CRDTRN  
022600 0300-READ-LOOP.                                                  CRDTRN  
022700     READ TRANSACTION-FILE AT END GO TO 0300-EXIT.                CRDTRN  
022800     PERFORM 0400-AUTHORIZE-AND-POST THRU 0400-EXIT.              CRDTRN  
022900     GO TO 0300-READ-LOOP.                                        CRDTRN  
023000 0300-EXIT.  EXIT.                                                CRDTRN  
023100                                                                  CRDTRN  
023200*   0400-AUTHORIZE-AND-POST IS THE RULE CHAIN -- EXISTENCE, THEN  CRDTRN  
023300*   PASSWORD, THEN BALANCE, IN THAT FIXED ORDER.  A GO TO OUT OF  CRDTRN  
023400*   THIS PARAGRAPH ON THE FIRST FAILURE MEANS THE LATER RULES ARE CRDTRN  
023500*   NEVER TESTED AND THE MASTER IS NEVER TOUCHED.                 CRDTRN  
023600 0400-AUTHORIZE-AND-POST.                                         CRDTRN  
023700     SET CTE-NDX TO 1.                                            CRDTRN  
023800     SEARCH ALL CARD-TABLE-ENTRY                                  CRDTRN  
023900         AT END GO TO 0410-NOT-FOUND                              CRDTRN  
024000         WHEN CTE-CARD-NUMBER (CTE-NDX) = TRANS-CARD-NUMBER       CRDTRN  
024100             NEXT SENTENCE.                                       CRDTRN  
024200     IF CTE-CARD-PASSWORD (CTE-NDX) NOT = TRANS-PASSWORD          CRDTRN  
024300         GO TO 0420-BAD-PASSWORD.                                 CRDTRN  
024400     IF CTE-CARD-BALANCE (CTE-NDX) < TRANS-AMOUNT                 CRDTRN  
024500         GO TO 0430-INSUFFICIENT-BALANCE.                         CRDTRN  
024600     COMPUTE CTE-CARD-BALANCE (CTE-NDX) ROUNDED =                 CRDTRN  
024700         CTE-CARD-BALANCE (CTE-NDX) - TRANS-AMOUNT.               CRDTRN  
024800     ADD 1 TO WS-APPROVED-COUNT.                                  CRDTRN  
024900     ADD TRANS-AMOUNT TO WS-TOTAL-AMOUNT-POSTED.                  CRDTRN  
025000     MOVE TRANS-CARD-NUMBER TO RES-CARD-NUMBER.                   CRDTRN  
025100     SET RES-ST-OK TO TRUE.                                       CRDTRN  
025200     MOVE CTE-CARD-BALANCE (CTE-NDX) TO RES-BALANCE.              CRDTRN  
025300     GO TO 0490-WRITE-RESULT.                                     CRDTRN  
025400 0410-NOT-FOUND.                                                  CRDTRN  
025500     ADD 1 TO WS-REJ-NOT-FOUND.                                   CRDTRN  
025600     MOVE TRANS-CARD-NUMBER TO RES-CARD-NUMBER.                   CRDTRN  
025700     SET RES-ST-NO-CARD TO TRUE.                                  CRDTRN  
025800     MOVE ZERO TO RES-BALANCE.                                    CRDTRN  
025900     GO TO 0490-WRITE-RESULT.                                     CRDTRN  
026000 0420-BAD-PASSWORD.                                               CRDTRN  
026100     ADD 1 TO WS-REJ-BAD-PASSWORD.                                CRDTRN  
026200     MOVE TRANS-CARD-NUMBER TO RES-CARD-NUMBER.                   CRDTRN  
026300     SET RES-ST-BAD-PASSWORD TO TRUE.                             CRDTRN  
026400     MOVE ZERO TO RES-BALANCE.                                    CRDTRN  
026500     GO TO 0490-WRITE-RESULT.                                     CRDTRN  
026600 0430-INSUFFICIENT-BALANCE.                                       CRDTRN  
026700     ADD 1 TO WS-REJ-INSUFF-BALANCE.                              CRDTRN  
026800     MOVE TRANS-CARD-NUMBER TO RES-CARD-NUMBER.                   CRDTRN  
026900     SET RES-ST-LOW-BALANCE TO TRUE.                              CRDTRN  
027000     MOVE ZERO TO RES-BALANCE.                                    CRDTRN  
027100 0490-WRITE-RESULT.                                               CRDTRN  
027200     WRITE RESULT-RECORD.                                         CRDTRN  
027300     MOVE RES-CARD-NUMBER TO WD-CARD-NUMBER.                      CRDTRN  
027400     MOVE RES-STATUS      TO WD-STATUS.                           CRDTRN  
027500     MOVE RES-BALANCE     TO WD-NEW-BALANCE.                      CRDTRN  
027600     MOVE WS-DETAIL-LINE  TO REPORT-LINE.                         CRDTRN  
027700     WRITE REPORT-LINE AFTER ADVANCING 1 LINE.                    CRDTRN  
027800 0400-EXIT.  EXIT.                                                CRDTRN  
027900                                                                  CRDTRN  
028000*   0800-REWRITE-MASTER WRITES THE WHOLE TABLE, IN THE ORDER IT ISCRDTRN  
028100*   ALREADY IN, TO THE NEW CARD MASTER.  NO SORT IS NEEDED HERE --CRDTRN  
028200*   UNLIKE CARDNEW, CARDTRN NEVER CHANGES THE SET OF KEYS OR THEIRCRDTRN  
028300*   ORDER, ONLY THEIR BALANCES.                                   CRDTRN  
028400 0800-REWRITE-MASTER.                                             CRDTRN  
028500     OPEN OUTPUT NEW-CARD-MASTER.                                 CRDTRN  
028600     MOVE 1 TO WS-SUB.                                            CRDTRN  
028700 0800-WRITE-LOOP.                                                 CRDTRN  
028800     IF WS-SUB > WS-TABLE-COUNT GO TO 0800-CLOSE-UP.              CRDTRN  
028900     MOVE CTE-CARD-NUMBER   (WS-SUB) TO NCM-CARD-NUMBER.          CRDTRN  
029000     MOVE CTE-CARD-PASSWORD (WS-SUB) TO NCM-CARD-PASSWORD.        CRDTRN  
029100     MOVE CTE-CARD-BALANCE  (WS-SUB) TO NCM-CARD-BALANCE.         CRDTRN  
029200     WRITE NEW-CARD-MASTER-RECORD.                                CRDTRN  
029300     ADD 1 TO WS-SUB.                                             CRDTRN  
029400     GO TO 0800-WRITE-LOOP.                                       CRDTRN  
029500 0800-CLOSE-UP.                                                   CRDTRN  
029600     CLOSE NEW-CARD-MASTER.                                       CRDTRN  
029700 0800-EXIT.  EXIT.                                                CRDTRN  
029800                                                                  CRDTRN  
029900*   0900-PRINT-TOTALS PRINTS THE FIVE CONTROL TOTALS THE          CRDTRN  
030000*   SUPERVISOR BALANCES EACH RUN AGAINST THE TRANSACTION DECK     CRDTRN  
030100*   COUNT AND THE BANKS DEPOSIT ADVICE.                           CRDTRN  
030200 0900-PRINT-TOTALS.                                               CRDTRN  
030300     MOVE WS-APPROVED-COUNT TO WT-APPROVED.                       CRDTRN  
030400     MOVE WS-TOTAL-LINE-1 TO REPORT-LINE.                         CRDTRN  
030500     WRITE REPORT-LINE AFTER ADVANCING 2 LINES.                   CRDTRN  
030600     MOVE WS-REJ-NOT-FOUND TO WT-NOT-FOUND.                       CRDTRN  
030700     MOVE WS-TOTAL-LINE-2 TO REPORT-LINE.                         CRDTRN  
030800     WRITE REPORT-LINE AFTER ADVANCING 1 LINE.                    CRDTRN  
030900     MOVE WS-REJ-BAD-PASSWORD TO WT-BAD-PASSWORD.                 CRDTRN  
031000     MOVE WS-TOTAL-LINE-3 TO REPORT-LINE.                         CRDTRN  
031100     WRITE REPORT-LINE AFTER ADVANCING 1 LINE.                    CRDTRN  
031200     MOVE WS-REJ-INSUFF-BALANCE TO WT-INSUFF-BALANCE.             CRDTRN  
031300     MOVE WS-TOTAL-LINE-4 TO REPORT-LINE.                         CRDTRN  
031400     WRITE REPORT-LINE AFTER ADVANCING 1 LINE.                    CRDTRN  
031500     MOVE WS-TOTAL-AMOUNT-POSTED TO WT-AMOUNT-POSTED.             CRDTRN  
031600     MOVE WS-TOTAL-LINE-5 TO REPORT-LINE.                         CRDTRN  
031700     WRITE REPORT-LINE AFTER ADVANCING 1 LINE.                    CRDTRN  
031800 0900-EXIT.  EXIT.                                                CRDTRN  
031900                                                                  CRDTRN  
032000 0999-END-OF-JOB.                                                 CRDTRN  
032100     CLOSE TRANSACTION-FILE OLD-CARD-MASTER                       CRDTRN  
032200           RESULT-FILE REPORT-FILE.                               CRDTRN  
032300     STOP RUN.                                                    CRDTRN  
032400 END-OF-JOB.                                                      CRDTRN  
