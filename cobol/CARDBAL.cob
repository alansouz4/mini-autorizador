000100 CARDBAL    002003CA                                              CARDBAL 
000200                                                                  CARDBAL 
000300***************************************************************** CARDBAL 
000400*    PLEASE NOTE THAT DATA PROCESSING, CARD SERVICES GROUP,       CARDBAL 
000500*    ASSUMES NO RESPONSIBILITY FOR USE OF THIS PROGRAM OUTSIDE THECARDBAL 
000600*    CARD-AUTHORIZER SYSTEM.                                      CARDBAL 
000700***************************************************************** CARDBAL 
000800                                                                  CARDBAL 
000900*   CARDBAL IS A SMALL ON-DEMAND LOOKUP UTILITY, NOT A MASTER-FILECARDBAL 
001000*   MAINTENANCE RUN -- IT NEVER WRITES A NEW CARD MASTER AND IT   CARDBAL 
001100*   NEVER READS A DECK OF ITS OWN.  IT READS THE CARD MASTER ONCE CARDBAL 
001200*   INTO CARD-TABLE, THEN LOOKS UP THE ONE CARD NUMBER THE        CARDBAL 
001300*   OPERATOR KEYS IN AT EXECUTION TIME, AND WRITES ONE RESULT-    CARDBAL 
001400*   RECORD FOR IT.                                                CARDBAL 
001500                                                                  CARDBAL 
001600*   THE OPERATOR MUST ENTER THE 19-DIGIT CARD NUMBER TO BE LOOKED CARDBAL 
001700*   UP WHEN THE MIX AX TYPES OUT, THE SAME WAY MAKESOLT PROMPTS   CARDBAL 
001800*   FOR ITS RESEQUENCING INCREMENT.  A TELLER WHO NEEDS SEVERAL   CARDBAL 
001900*   BALANCES RUNS CARDBAL SEVERAL TIMES; THIS IS DELIBERATE -- THECARDBAL 
002000*   OVERNIGHT CARDTRN RUN REMAINS THE ONLY JOB THAT PROCESSES A   CARDBAL 
002100*   WHOLE DECK AGAINST THE MASTER.                                CARDBAL 
002200                                                                  CARDBAL 
002300*   EXECUTE CARDS FOR CARDBAL MUST BE:                            CARDBAL 
002400                                                                  CARDBAL 
002500*       CC EXECUTE CARDAUTH/CARDBAL; END                          CARDBAL 
002600                                                                  CARDBAL 
002700 IDENTIFICATION DIVISION.                                         CARDBAL 
002800 PROGRAM-ID. "CARDBAL".                                           CARDBAL 
002900 AUTHOR. R E MASON, YOUNGSTOWN BRANCH.                            CARDBAL 
003000 INSTALLATION. DATA PROCESSING, CARD SERVICES GROUP.              CARDBAL 
003100 DATE-WRITTEN. 09/09/91.                                          CARDBAL 
003200 DATE-COMPILED.                                                   CARDBAL 
003300 SECURITY.  CARD SERVICES INTERNAL USE ONLY.  NOT FOR RELEASE     CARDBAL 
003400    OUTSIDE DATA PROCESSING.                                      CARDBAL 
003500                                                                  CARDBAL 
003600*CHANGE LOG.                                                      CARDBAL 
003700*------------                                                     CARDBAL 
003800*09/09/91  DLK   ORIGINAL PROGRAM, WRITTEN AT THE BRANCH          CARDBAL 
003900*MANAGERS REQUEST SO TELLERS COULD CHECK A BALANCE WITHOUT        CARDBAL 
004000*WAITING FOR THE OVERNIGHT TRANSACTION RUN -- REQUEST CS-298.     CARDBAL 
004100*FIRST VERSION READ A SMALL DECK OF INQUIRY CARDS, ONE NUMBER     CARDBAL 
004200*PER CARD.                                                        CARDBAL 
004300*01/18/99  DLK   Y2K REVIEW.  NO 2-DIGIT YEAR FIELDS IN THIS      CARDBAL 
004400*PROGRAM.  SIGNED OFF CS-Y2K-0077.                                CARDBAL 
004500*03/30/02  DLK   TABLE-ENTRY LAYOUT MOVED OUT TO THE CARDTAB      CARDBAL 
004600*COPY MEMBER SO CARDNEW, CARDTRN, AND CARDBAL ALL SEARCH THE      CARDBAL 
004700*CARD TABLE THE SAME WAY -- REQUEST CS-410.                       CARDBAL 
004800*05/11/08  PLB   ADDED THE INQUIRY-COUNT TOTAL TO THE END OF      CARDBAL 
004900*THE RUN -- OPERATIONS WANTED A RECORD COUNT TO BALANCE AGAINST   CARDBAL 
005000*THE INPUT DECK -- REQUEST CS-521.                                CARDBAL 
005100*02/19/10  PLB   DROPPED THE INQUIRY-FILE DECK.  TELLERS WERE     CARDBAL 
005200*PUNCHING AND RUNNING A WHOLE CARD DECK TO LOOK UP ONE ACCOUNT;   CARDBAL 
005300*CARDBAL NOW ACCEPTS THE ONE CARD NUMBER FROM THE OPERATOR AT     CARDBAL 
005400*EXECUTION TIME INSTEAD, THE SAME WAY MAKESOLT ACCEPTS ITS        CARDBAL 
005500*RESEQUENCING INCREMENT.  THE INQUIRY-COUNT TOTAL ADDED           CARDBAL 
005600*05/11/08 WENT WITH IT -- A ONE-CARD RUN HAS NOTHING TO COUNT     CARDBAL 
005700*-- REQUEST CS-530.                                               CARDBAL 
005800                                                                  CARDBAL 
005900 ENVIRONMENT DIVISION.                                            CARDBAL 
006000 CONFIGURATION SECTION.                                           CARDBAL 
006100 SOURCE-COMPUTER.   B-5500.                                       CARDBAL 
006200 OBJECT-COMPUTER.   B-5500.                                       CARDBAL 
006300 SPECIAL-NAMES.                                                   CARDBAL 
006400    C01 IS TOP-OF-FORM                                            CARDBAL 
006500    CLASS CARD-SVC-DIGITS IS "0" THRU "9"                         CARDBAL 
006600    UPSI-0 ON STATUS IS RERUN-FROM-CHECKPOINT                     CARDBAL 
006700    UPSI-0 OFF STATUS IS NORMAL-START-OF-RUN.                     CARDBAL 
006800 INPUT-OUTPUT SECTION.                                            CARDBAL 
006900 FILE-CONTROL.                                                    CARDBAL 
007000    SELECT OLD-CARD-MASTER    ASSIGN TO CARDOLD.                  CARDBAL 
007100    SELECT RESULT-FILE        ASSIGN TO CRDRES.                   CARDBAL 
007200    SELECT REPORT-FILE        ASSIGN TO CRDRPT3.                  CARDBAL 
007300                                                                  CARDBAL 
007400 DATA DIVISION.                                                   CARDBAL 
007500 FILE SECTION.                                                    CARDBAL 
007600 FD  OLD-CARD-MASTER                                              CARDBAL 
007700    RECORDING MODE IS STANDARD BLOCK CONTAINS 10 RECORDS          CARDBAL 
007800    RECORD CONTAINS 40 CHARACTERS LABEL RECORD IS STANDARD        CARDBAL 
007900    VALUE OF ID IS "CARDOLD" DATA RECORD IS CARD-MASTER-RECORD.   CARDBAL 
008000    COPY CARDREC.                                                 CARDBAL 
008100                                                                  CARDBAL 
008200 FD  RESULT-FILE                                                  CARDBAL 
008300    RECORDING MODE IS STANDARD BLOCK CONTAINS 10 RECORDS          CARDBAL 
008400    RECORD CONTAINS 51 CHARACTERS LABEL RECORD IS STANDARD        CARDBAL 
008500    VALUE OF ID IS "CRDRES" DATA RECORD IS RESULT-RECORD.         CARDBAL 
008600    COPY RESREC.                                                  CARDBAL 
008700                                                                  CARDBAL 
008800 FD  REPORT-FILE                                                  CARDBAL 
008900    RECORDING MODE IS STANDARD BLOCK CONTAINS 1 RECORDS           CARDBAL 
009000    RECORD CONTAINS 132 CHARACTERS LABEL RECORD IS OMITTED        CARDBAL 
009100    DATA RECORD IS REPORT-LINE.                                   CARDBAL 
009200 01  REPORT-LINE                 PICTURE IS X(132).               CARDBAL 
009300                                                                  CARDBAL 
009400 WORKING-STORAGE SECTION.                                         CARDBAL 
009500 77  WS-OLD-CARD-COUNT         PICTURE IS 9(05) COMP VALUE 0.     CARDBAL 
009600 77  WS-TABLE-COUNT            PICTURE IS 9(05) COMP VALUE 0.     CARDBAL 
009700 77  WS-INQUIRY-CARD-NUMBER    PICTURE IS X(19).                  CARDBAL 
009800*    WS-INQUIRY-CARD-NUMBER IS ACCEPTED FROM THE OPERATOR AT      CARDBAL 
009900*    0100-INITIALIZE-RUN, NOT READ FROM A FILE OF ITS OWN.        CARDBAL 
010000                                                                  CARDBAL 
010100 01  CARD-TABLE.                                                  CARDBAL 
010200    COPY CARDTAB.                                                 CARDBAL 
010300                                                                  CARDBAL 
010400 01  WS-RUN-DATE-WORK.                                            CARDBAL 
010500    05  WS-RUN-DATE           PICTURE IS 9(06) VALUE ZERO.        CARDBAL 
010600 01  WS-RUN-DATE-BROKEN REDEFINES WS-RUN-DATE-WORK.               CARDBAL 
010700    05  WS-RUN-YY             PICTURE IS 9(02).                   CARDBAL 
010800    05  WS-RUN-MM             PICTURE IS 9(02).                   CARDBAL 
010900    05  WS-RUN-DD             PICTURE IS 9(02).                   CARDBAL 
011000                                                                  CARDBAL 
011100 01  WS-HEADING-1.                                                CARDBAL 
011200    05  FILLER                PICTURE IS X(10)                    CARDBAL 
011300          VALUE "CARD-AUTH.".                                     CARDBAL 
011400    05  FILLER                PICTURE IS X(22)                    CARDBAL 
011500          VALUE "BALANCE INQUIRY REPORT".                         CARDBAL 
011600    05  FILLER                PICTURE IS X(08) VALUE "RUN DATE".  CARDBAL 
011700    05  WH-RUN-MM             PICTURE IS 9(02).                   CARDBAL 
011800    05  FILLER                PICTURE IS X(01) VALUE "/".         CARDBAL 
011900    05  WH-RUN-DD             PICTURE IS 9(02).                   CARDBAL 
012000    05  FILLER                PICTURE IS X(01) VALUE "/".         CARDBAL 
012100    05  WH-RUN-YY             PICTURE IS 9(02).                   CARDBAL 
012200    05  FILLER                PICTURE IS X(81).                   CARDBAL 
012300                                                                  CARDBAL 
012400 01  WS-DETAIL-LINE.                                              CARDBAL 
012500    05  WD-CARD-NUMBER        PICTURE IS X(19).                   CARDBAL 
012600    05  FILLER                PICTURE IS X(04) VALUE SPACES.      CARDBAL 
012700    05  WD-STATUS             PICTURE IS X(20).                   CARDBAL 
012800    05  FILLER                PICTURE IS X(04) VALUE SPACES.      CARDBAL 
012900    05  WD-BALANCE            PICTURE IS -ZZZ,ZZZ,ZZ9.99.         CARDBAL 
013000    05  FILLER                PICTURE IS X(72).                   CARDBAL 
013100                                                                  CARDBAL 
013200 PROCEDURE DIVISION.                                              CARDBAL 
013300*   0100-INITIALIZE-RUN OPENS EVERY FILE, STAMPS THE REPORT       CARDBAL 
013400*   HEADING WITH TODAYS DATE, LOADS THE OLD CARD MASTER, AND      CARDBAL 
013500*   ACCEPTS THE ONE CARD NUMBER TO BE LOOKED UP FROM THE OPERATOR.CARDBAL 
013600*   THERE IS NO DECK TO READ -- ONE RUN OF CARDBAL ANSWERS ONE    CARDBAL 
013700*   INQUIRY.                                                      CARDBAL 
013800 0100-INITIALIZE-RUN.                                             CARDBAL 
013900    OPEN INPUT OLD-CARD-MASTER.                                   CARDBAL 
014000    OPEN OUTPUT RESULT-FILE REPORT-FILE.                          CARDBAL 
014100    ACCEPT WS-RUN-DATE-WORK FROM DATE.                            CARDBAL 
014200    MOVE WS-RUN-MM TO WH-RUN-MM.                                  CARDBAL 
014300    MOVE WS-RUN-DD TO WH-RUN-DD.                                  CARDBAL 
014400    MOVE WS-RUN-YY TO WH-RUN-YY.                                  CARDBAL 
014500    MOVE WS-HEADING-1 TO REPORT-LINE.                             CARDBAL 
014600    WRITE REPORT-LINE AFTER ADVANCING TOP-OF-FORM.                CARDBAL 
014700    PERFORM 0200-LOAD-OLD-MASTER THRU 0200-EXIT.                  CARDBAL 
014800    ACCEPT WS-INQUIRY-CARD-NUMBER.                                CARDBAL 
014900    PERFORM 0400-LOOK-UP-BALANCE THRU 0400-EXIT.                  CARDBAL 
015000    GO TO 0999-END-OF-JOB.                                        CARDBAL 
015100                                                                  CARDBAL 
015200*   0200-LOAD-OLD-MASTER READS THE OLD CARD MASTER, ASCENDING     CARDBAL 
015300*   CARD-NUMBER SEQUENCE, INTO CARD-TABLE.  NO KEY IS EVER        CARDBAL 
015400*   INSERTED OR REMOVED BY THIS PROGRAM, SO A TRUE SEARCH ALL MAY CARDBAL 
015500*   BE USED FOR EVERY LOOKUP.                                     CARDBAL 
015600 0200-LOAD-OLD-MASTER.                                            CARDBAL 
015700    MOVE ZERO TO WS-OLD-CARD-COUNT.                               CARDBAL 
015800 0200-READ-LOOP.                                                  CARDBAL 
015900    READ OLD-CARD-MASTER AT END GO TO 0200-SET-COUNT.             CARDBAL 
016000    ADD 1 TO WS-OLD-CARD-COUNT.                                   CARDBAL 
016100    SET CTE-NDX TO WS-OLD-CARD-COUNT.                             CARDBAL 
016200    MOVE CARD-NUMBER   TO CTE-CARD-NUMBER (CTE-NDX).              CARDBAL 
016300    MOVE CARD-PASSWORD TO CTE-CARD-PASSWORD (CTE-NDX).            CARDBAL 
016400    MOVE CARD-BALANCE  TO CTE-CARD-BALANCE (CTE-NDX).             CARDBAL 
016500    GO TO 0200-READ-LOOP.                                         CARDBAL 
016600 0200-SET-COUNT.                                                  CARDBAL 
016700    MOVE WS-OLD-CARD-COUNT TO WS-TABLE-COUNT.                     CARDBAL 
016800 0200-EXIT.  EXIT.                                                CARDBAL 
016900                                                                  CARDBAL 
017000*   0400-LOOK-UP-BALANCE SEARCHES THE CARD TABLE FOR THE OPERATOR CARDBAL 
017100*   ENTERED CARD-NUMBER.  A MISS LEAVES THE BALANCE AT ZERO AND   CARDBAL 
017200*   SETS THE CARTAO-NAO-ENCONTRADO STATUS; A HIT COPIES THE       CARDBAL 
017300*   BALANCE STRAIGHT ACROSS -- THIS PROGRAM NEVER CHANGES A       CARDBAL 
017400*   BALANCE, ONLY REPORTS IT.                                     CARDBAL 
017500 0400-LOOK-UP-BALANCE.                                            CARDBAL 
017600    MOVE WS-INQUIRY-CARD-NUMBER TO RES-CARD-NUMBER.               CARDBAL 
017700    SET CTE-NDX TO 1.                                             CARDBAL 
017800    SEARCH ALL CARD-TABLE-ENTRY                                   CARDBAL 
017900        AT END GO TO 0400-NOT-FOUND                               CARDBAL 
018000        WHEN CTE-CARD-NUMBER (CTE-NDX) = WS-INQUIRY-CARD-NUMBER   CARDBAL 
018100            NEXT SENTENCE.                                        CARDBAL 
018200    SET RES-ST-OK TO TRUE.                                        CARDBAL 
018300    MOVE CTE-CARD-BALANCE (CTE-NDX) TO RES-BALANCE.               CARDBAL 
018400    GO TO 0490-WRITE-RESULT.                                      CARDBAL 
018500 0400-NOT-FOUND.                                                  CARDBAL 
018600    SET RES-ST-CARD-UNKNOWN TO TRUE.                              CARDBAL 
018700    MOVE ZERO TO RES-BALANCE.                                     CARDBAL 
018800 0490-WRITE-RESULT.                                               CARDBAL 
018900    WRITE RESULT-RECORD.                                          CARDBAL 
019000    MOVE RES-CARD-NUMBER TO WD-CARD-NUMBER.                       CARDBAL 
019100    MOVE RES-STATUS      TO WD-STATUS.                            CARDBAL 
019200    MOVE RES-BALANCE     TO WD-BALANCE.                           CARDBAL 
019300    MOVE WS-DETAIL-LINE  TO REPORT-LINE.                          CARDBAL 
019400    WRITE REPORT-LINE AFTER ADVANCING 1 LINE.                     CARDBAL 
019500 0400-EXIT.  EXIT.                                                CARDBAL 
019600                                                                  CARDBAL 
019700 0999-END-OF-JOB.                                                 CARDBAL 
019800    CLOSE OLD-CARD-MASTER RESULT-FILE REPORT-FILE.                CARDBAL 
019900    STOP RUN.                                                     CARDBAL 
020000 END-OF-JOB.                                                      CARDBAL 
