000100 CARDTABL   001008CA                                              CARDTAB 
000200                                                                  CARDTAB 
000300***************************************************************** CARDTAB 
000400*    CARD-TABLE-ENTRY IS THE WORKING-STORAGE SHAPE OF ONE ROW OF  CARDTAB 
000500*    THE CARD TABLE EVERY CARDNEW/CARDTRN/CARDBAL RUN BUILDS BY   CARDTAB 
000600*    READING THE CARD MASTER FILE INTO STORAGE.  SAME FIELD       CARDTAB 
000700*    CONTRACT AS CARD-MASTER-RECORD IN CARDREC, RENAMED WITH THE  CARDTAB 
000800*    CTE- PREFIX SO A PROGRAM CAN COPY BOTH MEMBERS TOGETHER      CARDTAB 
000900*    WITHOUT A DUPLICATE DATA-NAME DIAGNOSTIC.                    CARDTAB 
001000***************************************************************** CARDTAB 
001100                                                                  CARDTAB 
001200*   CHANGE LOG.                                                   CARDTAB 
001300*   ------------                                                  CARDTAB 
001400*   06/14/78  REM   ORIGINAL TABLE SHAPE, CARRIED IN-LINE IN EACH CARDTAB 
001500*   PROGRAM AT THAT TIME.                                         CARDTAB 
001600*   03/30/02  DLK   PULLED OUT OF THE INDIVIDUAL PROGRAMS AND INTOCARDTAB 
001700*   ITS OWN MEMBER, WITH THE OCCURS/KEY/INDEXED CLAUSES ATTACHED, CARDTAB 
001800*   SO ALL THREE PROGRAMS SEARCH THE TABLE THE SAME WAY -- REQUESTCARDTAB 
001900*   CS-410.                                                       CARDTAB 
002000*   11/14/09  PLB   ADDED DEPENDING ON WS-TABLE-COUNT TO THE      CARDTAB 
002100*   OCCURS CLAUSE.  WITH A FIXED OCCURS 2000, SEARCH ALL WAS      CARDTAB 
002200*   BINARY-SEARCHING THE WHOLE DECLARED RANGE, NOT JUST THE SLOTS CARDTAB 
002300*   THE LOADER FILLED -- THE SPACE-FILLED TAIL SORTS BELOW DIGIT  CARDTAB 
002400*   KEYS AND BROKE THE ASCENDING-KEY REQUIREMENT ON ANY RUN UNDER CARDTAB 
002500*   2000 CARDS.  REQUEST CS-540.                                  CARDTAB 
002600                                                                  CARDTAB 
002700     05  CARD-TABLE-ENTRY OCCURS 1 TO 2000 TIMES                  CARDTAB 
002800             DEPENDING ON WS-TABLE-COUNT                          CARDTAB 
002900             ASCENDING KEY IS CTE-CARD-NUMBER                     CARDTAB 
003000             INDEXED BY CTE-NDX.                                  CARDTAB 
003100         10  CTE-CARD-NUMBER      PICTURE IS X(19).               CARDTAB 
003200         10  CTE-CARD-PASSWORD    PICTURE IS X(04).               CARDTAB 
003300         10  CTE-CARD-BALANCE     PICTURE IS S9(09)V99.           CARDTAB 
003400         10  CTE-CARD-BALANCE-ALPHA REDEFINES                     CARDTAB 
003500                 CTE-CARD-BALANCE PICTURE IS X(11).               CARDTAB 
003600         10  FILLER               PICTURE IS X(06).               CARDTAB 
