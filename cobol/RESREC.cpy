000100 CARDRES    001007CA                                              RESREC  
000200                                                                  RESREC  
000300***************************************************************** RESREC  
000400*    RESULT-RECORD IS WRITTEN ONCE FOR EVERY NEW-CARD REQUEST,    RESREC  
000500*    TRANSACTION, OR BALANCE INQUIRY PROCESSED, IN THE ORDER      RESREC  
000600*    PROCESSED.  THE 88-LEVELS BELOW ARE THE ONLY STATUS LITERALS RESREC  
000700*    A PROGRAM MAY MOVE INTO RES-STATUS.                          RESREC  
000800***************************************************************** RESREC  
000900                                                                  RESREC  
001000*   CHANGE LOG.                                                   RESREC  
001100*   ------------                                                  RESREC  
001200*   06/14/78  REM   ORIGINAL LAYOUT FOR THE CARD-AUTHORIZER       RESREC  
001300*   PROJECT.                                                      RESREC  
001400*   02/27/83  REM   ADDED RES-BALANCE SO THE TRANSACTION REPORT   RESREC  
001500*   COULD SHOW THE POSTED BALANCE.                                RESREC  
001600*   08/30/90  HJT   ADDED 88-LEVELS FOR THE STATUS LITERALS AFTER RESREC  
001700*   A KEYING ERROR SHIPPED "CARTAO_INEXISTANTE" -- CS-301.        RESREC  
001800*   01/18/99  DLK   Y2K REVIEW -- NO 2-DIGIT YEAR FIELDS IN THIS  RESREC  
001900*   COPYBOOK.  SIGNED OFF CS-Y2K-0077.                            RESREC  
002000                                                                  RESREC  
002100 01  RESULT-RECORD.                                               RESREC  
002200     05  RES-CARD-NUMBER          PICTURE IS X(19).               RESREC  
002300     05  RES-STATUS               PICTURE IS X(20).               RESREC  
002400         88  RES-ST-OK            VALUE "OK".                     RESREC  
002500         88  RES-ST-NO-CARD       VALUE "CARTAO_INEXISTENTE".     RESREC  
002600         88  RES-ST-BAD-PASSWORD  VALUE "SENHA_INVALIDA".         RESREC  
002700         88  RES-ST-LOW-BALANCE   VALUE "SALDO_INSUFICIENTE".     RESREC  
002800         88  RES-ST-DUP-CARD      VALUE "CARTAO_JA_EXISTE".       RESREC  
002900         88  RES-ST-CARD-UNKNOWN                                  RESREC  
003000                         VALUE "CARTAO_NAO_ENCONTRADO".           RESREC  
003100     05  RES-BALANCE              PICTURE IS S9(09)V99.           RESREC  
003200     05  FILLER                   PICTURE IS X(01).               RESREC  
