000100 CARDREQ    001006CA                                              REQREC  
000200                                                                  REQREC  
000300***************************************************************** REQREC  
000400*    NEW-CARD-REQUEST-RECORD IS ONE NEW ACCOUNT TO BE ISSUED BY   REQREC  
000500*    CARDNEW, ALWAYS AT THE SHOP FIXED STARTING BALANCE.          REQREC  
000600***************************************************************** REQREC  
000700                                                                  REQREC  
000800*   CHANGE LOG.                                                   REQREC  
000900*   ------------                                                  REQREC  
001000*   06/14/78  REM   ORIGINAL LAYOUT FOR THE CARD-AUTHORIZER       REQREC  
001100*   PROJECT.                                                      REQREC  
001200*   01/18/99  DLK   Y2K REVIEW -- NO 2-DIGIT YEAR FIELDS IN THIS  REQREC  
001300*   COPYBOOK.  SIGNED OFF CS-Y2K-0077.                            REQREC  
001400                                                                  REQREC  
001500 01  NEW-CARD-REQUEST-RECORD.                                     REQREC  
001600     05  REQ-CARD-NUMBER          PICTURE IS X(19).               REQREC  
001700     05  REQ-PASSWORD             PICTURE IS X(04).               REQREC  
001800     05  FILLER                   PICTURE IS X(01).               REQREC  
