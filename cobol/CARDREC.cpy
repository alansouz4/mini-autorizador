000100 CARDMSTR   001004CA                                              CARDREC 
000200                                                                  CARDREC 
000300***************************************************************** CARDREC 
000400*    THIS COPYBOOK IS MAINTAINED BY DATA PROCESSING, CARD SERVICESCARDREC 
000500*    GROUP.  CHANGES MUST BE COORDINATED WITH BOTH THE CARDNEW ANDCARDREC 
000600*    CARDTRN PROGRAMMERS BEFORE BEING RELEASED.                   CARDREC 
000700***************************************************************** CARDREC 
000800                                                                  CARDREC 
000900*   CARD-MASTER-RECORD IS THE ONE RECORD PER CARD ACCOUNT KEPT ON CARDREC 
001000*   THE CARD MASTER FILE.  THE FILE HAS NO ISAM HANDLER ON THIS   CARDREC 
001100*   SYSTEM SO THE MASTER IS CARRIED AS A PLAIN SEQUENTIAL FILE,   CARDREC 
001200*   KEPT IN ASCENDING CARD-NUMBER SEQUENCE, AND IS LOADED WHOLE   CARDREC 
001300*   INTO A WORKING-STORAGE TABLE BY EACH PROGRAM THAT USES IT.    CARDREC 
001400*   THE TABLE-ENTRY SHAPE OF THIS RECORD IS IN CARDTAB.           CARDREC 
001500                                                                  CARDREC 
001600*   CHANGE LOG.                                                   CARDREC 
001700*   ------------                                                  CARDREC 
001800*   06/14/78  REM   ORIGINAL LAYOUT FOR THE CARD-AUTHORIZER       CARDREC 
001900*   PROJECT.                                                      CARDREC 
002000*   11/02/81  REM   WIDENED CARD-BALANCE FROM S9(7)V99 TO S9(9)V99CARDREC 
002100*   PER REQUEST CS-114 (HIGH-VOLUME MERCHANT CARDS).              CARDREC 
002200*   04/22/85  HJT   ADDED CARD-BALANCE-ALPHA REDEFINES FOR THE    CARDREC 
002300*   ZERO-BALANCE EDIT IN CARDNEW -- TICKET CS-233.                CARDREC 
002400*   09/09/91  DLK   RESERVED FILLER PADDED OUT TO A 40 BYTE RECORDCARDREC 
002500*   TO LEAVE ROOM FOR A FUTURE EXPIRATION DATE FIELD.             CARDREC 
002600*   01/18/99  DLK   Y2K REVIEW -- NO 2-DIGIT YEAR FIELDS IN THIS  CARDREC 
002700*   COPYBOOK.  SIGNED OFF CS-Y2K-0077.                            CARDREC 
002800*   03/30/02  DLK   SPLIT THE TABLE-ENTRY SHAPE OUT TO ITS OWN    CARDREC 
002900*   MEMBER, CARDTAB, SO THE OCCURS CLAUSE COULD LIVE WITH IT --   CARDREC 
003000*   REQUEST CS-410.                                               CARDREC 
003100                                                                  CARDREC 
003200 01  CARD-MASTER-RECORD.                                          CARDREC 
003300     05  CARD-NUMBER              PICTURE IS X(19).               CARDREC 
003400*       CARD-NUMBER IS THE BUSINESS KEY, ZERO OR SPACE PADDED,    CARDREC 
003500*       DIGITS ONLY BY CONVENTION BUT CARRIED AS ALPHANUMERIC.    CARDREC 
003600     05  CARD-PASSWORD            PICTURE IS X(04).               CARDREC 
003700*       FOUR DIGIT PASSWORD, STORED AS TEXT, NOT ENCRYPTED.       CARDREC 
003800     05  CARD-BALANCE             PICTURE IS S9(09)V99.           CARDREC 
003900     05  CARD-BALANCE-ALPHA REDEFINES CARD-BALANCE                CARDREC 
004000                              PICTURE IS X(11).                   CARDREC 
004100*       CARD-BALANCE-ALPHA GIVES AN ALPHANUMERIC VIEW OF THE      CARDREC 
004200*       SIGNED BALANCE FOR THE ZERO-FILL/SPACE-FILL TESTS IN      CARDREC 
004300*       CARDNEW WHEN A TABLE SLOT IS BEING INITIALIZED.           CARDREC 
004400     05  FILLER                   PICTURE IS X(06).               CARDREC 
004500*       RESERVED FOR A FUTURE EXPIRATION-DATE FIELD.  DO NOT      CARDREC 
004600*       ASSIGN WITHOUT CLEARING IT WITH CARD SERVICES.            CARDREC 
